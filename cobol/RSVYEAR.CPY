000100******************************************************************
000200*                                                                *
000300*   RSVYEAR  --  RESERVE STUDY YEAR-RESULT RECORD                *
000400*                                                                *
000500*   ONE RECORD PER PROJECTED STUDY-YEAR.  WRITTEN TO RESULTS-    *
000600*   FILE BY RESSTDY1 2600-WRITE-RESULT-ROWS, READ BACK BY        *
000700*   RESSTDY2 FOR THE YEAR-BY-YEAR SECTION OF THE STUDY REPORT.   *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   03/18/85  DWM  ORIGINAL LAYOUT.                               RSVY0001
001200*   09/02/87  DWM  ADDED RSV-RECOMMENDED-CONTRIB (SEPARATE FROM   RSVY0002
001300*                  RSV-CONTRIBUTIONS SO THE REPORT CAN SHOW THE   RSVY0003
001400*                  LEVEL RECOMMENDATION EVEN ON A ROW WHERE THE   RSVY0004
001500*                  APPLIED CONTRIBUTION DIFFERS).                 RSVY0005
001600*   06/14/91  KLO  WIDENED MONEY FIELDS TO 9(11) TO MATCH WIDER   RSVY0006
001700*                  STUDY BALANCES.                      TKT-4417  RSVY0007
001800*   01/08/99  KLO  Y2K REVIEW -- RSV-YEAR IS ALREADY 4 DIGITS,    RSVY0008
001900*                  NO CHANGE REQUIRED.                            RSVY0009
002000*                                                                *
002100******************************************************************
002200 01  RSV-YEAR-RECORD.
002300     05  RSV-YR-STUDY-ID         PIC 9(6).
002400     05  RSV-YEAR                PIC 9(4).
002500     05  RSV-YR-START-BAL        PIC S9(11)V99.
002600     05  RSV-RECOMMENDED-CONTRIB PIC S9(11)V99.
002700     05  RSV-CONTRIBUTIONS       PIC S9(11)V99.
002800     05  RSV-EXPENSES            PIC S9(11)V99.
002900     05  RSV-INTEREST-EARNED     PIC S9(11)V99.
003000     05  RSV-ENDING-BALANCE      PIC S9(11)V99.
003100     05  RSV-FULLY-FUNDED-BAL    PIC S9(11)V99.
003200     05  RSV-PERCENT-FUNDED      PIC 9(3)V9(6).
003300     05  FILLER                  PIC X(10).
003400*                                                                *
003500*   ALTERNATE VIEW -- THE SEVEN MONEY COLUMNS TAKEN AS A TABLE SO
003600*   RESSTDY2 2400-STUDY-TOTALS CAN STEP THROUGH THEM WHEN        *
003700*   CROSS-FOOTING A ROW AGAINST THE RUNNING CONTROL TOTALS.      *
003800*                                                                *
003900 01  RSV-MONEY-COLUMNS REDEFINES RSV-YEAR-RECORD.
004000     05  FILLER                  PIC X(10).
004100     05  RSV-MONEY-TABLE         PIC S9(11)V99 OCCURS 7 TIMES.
004200     05  FILLER                  PIC 9(3)V9(6).
004300     05  FILLER                  PIC X(10).
