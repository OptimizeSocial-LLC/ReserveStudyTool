000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                  RESSTDY2
000300 AUTHOR.                              D W MERCER
000400 INSTALLATION.        ENGINEERING SYSTEMS - RESERVE STUDIES
000500 DATE-WRITTEN.            03/18/85
000600 DATE-COMPILED.               04/23/03
000700 SECURITY.    INTERNAL USE ONLY - ENGINEERING DEPT
000800
000900*****************************************************************
001000*                                                               *
001100* RESSTDY2 - RESERVE FUND STUDY, STEP 2 OF 2.                  *
001200* MATCHES STUDY-FILE, COMPONENT-FILE AND THE RESULTS-FILE       *
001300* WRITTEN BY RESSTDY1 ON STUDY-ID AND PRINTS ONE PAGE PER       *
001400* STUDY -- HEADER BLOCK, COMPONENT LISTING, YEAR BY YEAR         *
001500* PROJECTION AND A CONTROL-TOTAL LINE ACROSS THE HORIZON.        *
001600* RESSTDY1 MUST BE RUN FIRST IN THE SAME STREAM SO RESULTS-     *
001700* FILE IS CURRENT FOR THE STUDIES ON STUDY-FILE.                 *
001800*                                                               *
001900* CHANGE LOG                                                   *
002000* ----------                                                   *
002100* 03/18/85  DWM  ORIGINAL PROGRAM - PRINTS STUDY HEADER,          RES20001
002200*                COMPONENT LISTING AND YEAR TABLE FROM THE        RES20002
002300*                RESSTDY1 RESULTS FILE.                           RES20003
002400* 09/02/87  DWM  ADDED MINIMUM BALANCE LINE TO THE HEADER         RES20004
002500*                BLOCK TO MATCH THE NEW RSV-MIN-BALANCE FIELD.    RES20005
002600* 11/19/88  DWM  ADDED CYCLE YEARS COLUMN TO THE COMPONENT        RES20006
002700*                TABLE.                                           RES20007
002800* 06/14/91  KLO  WIDENED ALL EDITED MONEY FIELDS TO MATCH THE     RES20008
002900*                WIDER STUDY AND YEAR RECORD BALANCES.            RES20009
003000*                                                      TKT-4417   RES20010
003100* 02/20/96  TGR  A STUDY WITH NO RESULTS ROWS (REJECTED BY        RES20011
003200*                RESSTDY1 FOR LACK OF SURVIVING COMPONENTS)       RES20012
003300*                NOW PRINTS HEADER AND COMPONENTS ONLY, WITH      RES20013
003400*                THE RECOMMENDED CONTRIBUTION SHOWN AS ZERO       RES20014
003500*                AND AN EMPTY YEAR TABLE.                         RES20015
003600* 01/08/99  KLO  Y2K REVIEW - THE DATE STAMP IN THE PAGE          RES20016
003700*                HEADING STILL CARRIES A 2-DIGIT YEAR.  THIS      RES20017
003800*                IS DISPLAY ONLY, NOTHING IS STORED OR            RES20018
003900*                COMPARED ON IT, SO ACCEPTED AS IS.               RES20019
004000* 04/23/03  RFH  PICKS UP THE THREE RECORD LAYOUTS FROM THE       RES20020
004100*                COPY MEMBERS NOW SHARED WITH RESSTDY1.           RES20021
004200* 02/09/09  RFH  1010-ZERO-COUNTS WAS VARYING ON C-LINE-CTR,      RES20022
004300*                WHICH IS ALSO SLOT 2 OF THE SAME COUNTS TABLE    RES20023
004400*                IT WAS ZEROING -- THE LOOP NEVER ENDED.  NOW     RES20024
004500*                VARIES ON ITS OWN C-ZERO-SUB.  ALSO DROPPED THE  RES20025
004600*                UNUSED TOTALS-TABLE-VIEW OF STUDY-TOTALS-AREA.   RES20026
004700*                TKT-5390                                         RES20027
004800*                                                               *
004900*****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500 SELECT STUDY-FILE
005600                      ASSIGN TO STUDYIN
005700                          ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 SELECT COMPONENT-FILE
006000                      ASSIGN TO COMPIN
006100                          ORGANIZATION IS LINE SEQUENTIAL.
006200
006300 SELECT RESULTS-FILE
006400                      ASSIGN TO RESULTS
006500                          ORGANIZATION IS LINE SEQUENTIAL.
006600
006700 SELECT REPORT-FILE
006800                      ASSIGN TO RPTOUT
006900                          ORGANIZATION IS LINE SEQUENTIAL.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD STUDY-FILE
007500    LABEL RECORD IS STANDARD
007600        RECORD CONTAINS 100 CHARACTERS
007700    DATA RECORD IS RSV-STUDY-RECORD.
007800
007900 COPY RSVSTDY.
008000
008100 FD COMPONENT-FILE
008200    LABEL RECORD IS STANDARD
008300        RECORD CONTAINS 80 CHARACTERS
008400    DATA RECORD IS RSV-COMPONENT-RECORD.
008500
008600 COPY RSVCOMP.
008700
008800 FD RESULTS-FILE
008900    LABEL RECORD IS OMITTED
009000        RECORD CONTAINS 120 CHARACTERS
009100    DATA RECORD IS RSV-YEAR-RECORD.
009200
009300 COPY RSVYEAR.
009400
009500 FD REPORT-FILE
009600    LABEL RECORD IS STANDARD
009700        RECORD CONTAINS 132 CHARACTERS
009800    DATA RECORD IS PRINT-REC.
009900
010000 01  PRINT-REC                   PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  WORK-AREA.
010500     05  MORE-STUDIES        PIC X(3)        VALUE "YES".
010600     05  MORE-COMPONENTS     PIC X(3)        VALUE "YES".
010700     05  MORE-RESULTS        PIC X(3)        VALUE "YES".
010800     05  H-STUDY-ID          PIC 9(6)        VALUE ZERO.
010900     05  C-ZERO-SUB          PIC 9(3)  COMP   VALUE ZERO.
011000     05  FILLER              PIC X(07).
011100
011200*                                                               *
011300*   ALTERNATE VIEW - TODAY'S DATE TAKEN AS ONE 6-DIGIT FIELD    *
011400*   SO 3000-CLOSING CAN LOG A SINGLE RUN-DATE NUMBER ON THE     *
011500*   OPERATOR DISPLAY RATHER THAN THREE SEPARATE TWO-DIGIT       *
011600*   FIELDS.                                                     *
011700*                                                               *
011800 01  SYS-DATE-AREA.
011900     05  SD-YY               PIC 99.
012000     05  SD-MM               PIC 99.
012100     05  SD-DD               PIC 99.
012200     05  FILLER              PIC X(02).
012300
012400 01  SYS-DATE-NUMERIC REDEFINES SYS-DATE-AREA.
012500     05  SD-DATE-6           PIC 9(06).
012600     05  FILLER              PIC X(02).
012700
012800*                                                               *
012900*   ALTERNATE VIEW - THE THREE RUN COUNTERS TAKEN AS A TABLE    *
013000*   SO 1000-INIT CAN ZEROIZE ALL THREE IN ONE LOOP RATHER       *
013100*   THAN THREE SEPARATE MOVE STATEMENTS.  1010-ZERO-COUNTS      *
013200*   STEPS ON C-ZERO-SUB, NOT ON ANY OF THE THREE SLOTS IN       *
013300*   THIS TABLE, SO THE LOOP INDEX NEVER OVERLAYS ITS OWN        *
013400*   COUNT.                                                      *
013500*                                                               *
013600 01  COUNTS-AREA.
013700     05  C-PAGE-CTR          PIC 9(3)  COMP   VALUE ZERO.
013800     05  C-LINE-CTR          PIC 9(3)  COMP   VALUE ZERO.
013900     05  C-YEAR-ROWS         PIC 9(3)  COMP   VALUE ZERO.
014000     05  FILLER              PIC X(01).
014100
014200 01  COUNTS-TABLE-VIEW REDEFINES COUNTS-AREA.
014300     05  C-COUNTS-TABLE      PIC 9(3)  COMP   OCCURS 3 TIMES.
014400     05  FILLER              PIC X(01).
014500
014600*                                                               *
014700*   RUNNING CONTROL TOTALS FOR THE CURRENT STUDY -- RESET IN    *
014800*   2000-MAINLINE, ACCUMULATED BY 2310-YEAR-LOOP, PRINTED BY    *
014900*   2400-STUDY-TOTALS AFTER THE YEAR TABLE (R19).               *
015000*                                                               *
015100 01  STUDY-TOTALS-AREA.
015200     05  C-TOT-CONTRIB       PIC S9(11)V99   VALUE ZERO.
015300     05  C-TOT-EXPENSES      PIC S9(11)V99   VALUE ZERO.
015400     05  C-TOT-INTEREST      PIC S9(11)V99   VALUE ZERO.
015500     05  FILLER              PIC X(08).
015600
015700*                                                               *
015800*   PAGE HEADING -- PRINTED ONCE PER STUDY BY 9900-HEADING      *
015900*   BEFORE THE HEADER BLOCK.                                   *
016000*                                                               *
016100 01  TITLE-LINE.
016200     05  FILLER              PIC X(02)  VALUE SPACES.
016300     05  FILLER              PIC X(06)  VALUE "DATE: ".
016400     05  O-TITLE-MM          PIC 99.
016500     05  FILLER              PIC X(01)  VALUE "/".
016600     05  O-TITLE-DD          PIC 99.
016700     05  FILLER              PIC X(01)  VALUE "/".
016800     05  O-TITLE-YY          PIC 99.
016900     05  FILLER              PIC X(10)  VALUE SPACES.
017000     05  FILLER              PIC X(28)
017100             VALUE "RESERVE STUDY FUNDING REPORT".
017200     05  FILLER              PIC X(10)  VALUE SPACES.
017300     05  FILLER              PIC X(06)  VALUE "PAGE: ".
017400     05  O-PAGE-NUM          PIC ZZ9.
017500     05  FILLER              PIC X(59)  VALUE SPACES.
017600
017700*                                                               *
017800*   STUDY HEADER BLOCK -- ONE LABELLED LINE PER FIELD, WRITTEN  *
017900*   IN ORDER BY 2100-HEADER-SECTION.                            *
018000*                                                               *
018100 01  PROPERTY-LINE.
018200     05  FILLER              PIC X(15)  VALUE "PROPERTY NAME: ".
018300     05  O-PROPERTY-NAME     PIC X(40).
018400     05  FILLER              PIC X(77)  VALUE SPACES.
018500
018600 01  STUDY-ID-LINE.
018700     05  FILLER              PIC X(10)  VALUE "STUDY ID: ".
018800     05  O-STUDY-ID          PIC Z(05)9.
018900     05  FILLER              PIC X(116) VALUE SPACES.
019000
019100 01  START-YEAR-LINE.
019200     05  FILLER              PIC X(12)  VALUE "START YEAR: ".
019300     05  O-START-YEAR        PIC 9(04).
019400     05  FILLER              PIC X(116) VALUE SPACES.
019500
019600 01  HORIZON-LINE.
019700     05  FILLER              PIC X(15)  VALUE "HORIZON YEARS: ".
019800     05  O-HORIZON-YEARS     PIC ZZ9.
019900     05  FILLER              PIC X(114) VALUE SPACES.
020000
020100 01  INFLATION-LINE.
020200     05  FILLER              PIC X(16)  VALUE "INFLATION RATE: ".
020300     05  O-INFLATION-RATE    PIC -9.99999.
020400     05  FILLER              PIC X(108) VALUE SPACES.
020500
020600 01  INTEREST-LINE.
020700     05  FILLER              PIC X(15)  VALUE "INTEREST RATE: ".
020800     05  O-INTEREST-RATE     PIC -9.99999.
020900     05  FILLER              PIC X(109) VALUE SPACES.
021000
021100 01  STARTING-BAL-LINE.
021200     05  FILLER              PIC X(18)
021300             VALUE "STARTING BALANCE: ".
021400     05  O-STARTING-BALANCE  PIC $$$,$$$,$$$.99-.
021500     05  FILLER              PIC X(99)  VALUE SPACES.
021600
021700 01  MIN-BAL-LINE.
021800     05  FILLER              PIC X(17)
021900             VALUE "MINIMUM BALANCE: ".
022000     05  O-MIN-BALANCE       PIC $$$,$$$,$$$.99-.
022100     05  FILLER              PIC X(100) VALUE SPACES.
022200
022300 01  RECOMMEND-LINE.
022400     05  FILLER              PIC X(33)
022500             VALUE "RECOMMENDED ANNUAL CONTRIBUTION: ".
022600     05  O-RECOMMEND-CONTRIB PIC $$,$$$,$$$,$$$.99-.
022700     05  FILLER              PIC X(81)  VALUE SPACES.
022800
022900*                                                               *
023000*   COMPONENT LISTING -- HEADING LINE FOLLOWED BY ONE DETAIL    *
023100*   LINE PER RAW RECORD ON COMPONENT-FILE FOR THIS STUDY.       *
023200*   THESE ARE THE RAW FIELDS AS THEY ARRIVE ON THE FILE, NOT    *
023300*   THE CLAMPED VALUES RESSTDY1 USED FOR THE SIMULATION.        *
023400*                                                               *
023500 01  COMPONENT-HEADING-LINE.
023600     05  FILLER              PIC X(02)  VALUE SPACES.
023700     05  FILLER              PIC X(40)  VALUE "COMPONENT NAME".
023800     05  FILLER              PIC X(03)  VALUE SPACES.
023900     05  FILLER              PIC X(05)  VALUE "QTY".
024000     05  FILLER              PIC X(03)  VALUE SPACES.
024100     05  FILLER              PIC X(03)  VALUE "UL".
024200     05  FILLER              PIC X(03)  VALUE SPACES.
024300     05  FILLER              PIC X(03)  VALUE "RL".
024400     05  FILLER              PIC X(03)  VALUE SPACES.
024500     05  FILLER              PIC X(03)  VALUE "CYC".
024600     05  FILLER              PIC X(03)  VALUE SPACES.
024700     05  FILLER              PIC X(12)  VALUE "REPL COST".
024800     05  FILLER              PIC X(49)  VALUE SPACES.
024900
025000 01  COMPONENT-DETAIL-LINE.
025100     05  FILLER              PIC X(02)  VALUE SPACES.
025200     05  O-COMP-NAME         PIC X(40).
025300     05  FILLER              PIC X(03)  VALUE SPACES.
025400     05  O-COMP-QTY          PIC Z(04)9.
025500     05  FILLER              PIC X(03)  VALUE SPACES.
025600     05  O-COMP-UL           PIC ZZ9.
025700     05  FILLER              PIC X(03)  VALUE SPACES.
025800     05  O-COMP-RL           PIC ZZ9.
025900     05  FILLER              PIC X(03)  VALUE SPACES.
026000     05  O-COMP-CYCLE        PIC ZZ9.
026100     05  FILLER              PIC X(03)  VALUE SPACES.
026200     05  O-COMP-COST         PIC $Z(07)9.99.
026300     05  FILLER              PIC X(49)  VALUE SPACES.
026400
026500*                                                               *
026600*   YEAR BY YEAR PROJECTION -- HEADING LINE FOLLOWED BY ONE     *
026700*   DETAIL LINE PER RESULTS-FILE ROW FOR THIS STUDY, IN YEAR    *
026800*   ORDER AS RESSTDY1 WROTE THEM.                               *
026900*                                                               *
027000 01  YEAR-HEADING-LINE.
027100     05  FILLER              PIC X(02)  VALUE SPACES.
027200     05  FILLER              PIC X(04)  VALUE "YEAR".
027300     05  FILLER              PIC X(02)  VALUE SPACES.
027400     05  FILLER              PIC X(13)  VALUE "START BAL".
027500     05  FILLER              PIC X(02)  VALUE SPACES.
027600     05  FILLER              PIC X(12)  VALUE "CONTRIB".
027700     05  FILLER              PIC X(02)  VALUE SPACES.
027800     05  FILLER              PIC X(13)  VALUE "EXPENSES".
027900     05  FILLER              PIC X(02)  VALUE SPACES.
028000     05  FILLER              PIC X(11)  VALUE "INTEREST".
028100     05  FILLER              PIC X(02)  VALUE SPACES.
028200     05  FILLER              PIC X(13)  VALUE "ENDING BAL".
028300     05  FILLER              PIC X(02)  VALUE SPACES.
028400     05  FILLER              PIC X(13)  VALUE "FULLY FUNDED".
028500     05  FILLER              PIC X(02)  VALUE SPACES.
028600     05  FILLER              PIC X(10)  VALUE "PCT FUNDED".
028700     05  FILLER              PIC X(27)  VALUE SPACES.
028800
028900 01  YEAR-DETAIL-LINE.
029000     05  FILLER              PIC X(02)  VALUE SPACES.
029100     05  O-YEAR              PIC 9(04).
029200     05  FILLER              PIC X(02)  VALUE SPACES.
029300     05  O-START-BAL         PIC $Z(07)9.99-.
029400     05  FILLER              PIC X(02)  VALUE SPACES.
029500     05  O-CONTRIB           PIC $Z(07)9.99.
029600     05  FILLER              PIC X(02)  VALUE SPACES.
029700     05  O-EXPENSES          PIC $Z(07)9.99-.
029800     05  FILLER              PIC X(02)  VALUE SPACES.
029900     05  O-INTEREST          PIC $Z(06)9.99.
030000     05  FILLER              PIC X(02)  VALUE SPACES.
030100     05  O-ENDING-BAL        PIC $Z(07)9.99-.
030200     05  FILLER              PIC X(02)  VALUE SPACES.
030300     05  O-FFB               PIC $Z(08)9.99.
030400     05  FILLER              PIC X(02)  VALUE SPACES.
030500     05  O-PCT-FUNDED        PIC Z(02)9.999999.
030600     05  FILLER              PIC X(27)  VALUE SPACES.
030700
030800*                                                               *
030900*   CONTROL TOTAL LINE -- PRINTED AFTER THE YEAR TABLE BY       *
031000*   2400-STUDY-TOTALS (R19).  ZERO ON A REJECTED STUDY, SINCE   *
031100*   THE YEAR TABLE ABOVE IT IS EMPTY.                           *
031200*                                                               *
031300 01  TOTALS-LINE.
031400     05  FILLER              PIC X(16)
031500             VALUE "STUDY TOTALS -- ".
031600     05  FILLER              PIC X(15)  VALUE "TOTAL CONTRIB: ".
031700     05  O-TOT-CONTRIB       PIC -$Z(08)9.99.
031800     05  FILLER              PIC X(02)  VALUE SPACES.
031900     05  FILLER              PIC X(16) VALUE "TOTAL EXPENSES: ".
032000     05  O-TOT-EXPENSES      PIC -$Z(08)9.99.
032100     05  FILLER              PIC X(02)  VALUE SPACES.
032200     05  FILLER              PIC X(16) VALUE "TOTAL INTEREST: ".
032300     05  O-TOT-INTEREST      PIC -$Z(08)9.99.
032400     05  FILLER              PIC X(23)  VALUE SPACES.
032500
032600 01  BLANK-LINE               PIC X(132) VALUE SPACES.
032700
032800
032900 PROCEDURE DIVISION.
033000
033100 0000-RESSTDY2.
033200     PERFORM 1000-INIT.
033300     PERFORM 2000-MAINLINE
033400         UNTIL MORE-STUDIES = "NO".
033500     PERFORM 3000-CLOSING.
033600     STOP RUN.
033700
033800
033900 1000-INIT.
034000     OPEN INPUT STUDY-FILE.
034100     OPEN INPUT COMPONENT-FILE.
034200     OPEN INPUT RESULTS-FILE.
034300     OPEN OUTPUT REPORT-FILE.
034400
034500     PERFORM 1010-ZERO-COUNTS
034600         VARYING C-ZERO-SUB FROM 1 BY 1
034700         UNTIL C-ZERO-SUB > 3.
034800
034900     ACCEPT SYS-DATE-AREA FROM DATE.
035000
035100     PERFORM 9000-READ-STUDY.
035200     PERFORM 9010-READ-COMPONENT.
035300     PERFORM 9020-READ-RESULT.
035400
035500
035600 1010-ZERO-COUNTS.
035700     MOVE ZERO TO C-COUNTS-TABLE(C-ZERO-SUB).
035800
035900
036000 2000-MAINLINE.
036100     MOVE RSV-STUDY-ID TO H-STUDY-ID.
036200     MOVE ZERO TO C-TOT-CONTRIB.
036300     MOVE ZERO TO C-TOT-EXPENSES.
036400     MOVE ZERO TO C-TOT-INTEREST.
036500
036600     PERFORM 9900-HEADING.
036700     PERFORM 2100-HEADER-SECTION.
036800     PERFORM 2200-COMPONENT-SECTION THRU 2200-EXIT.
036900     PERFORM 2300-YEAR-SECTION THRU 2300-EXIT.
037000     PERFORM 2400-STUDY-TOTALS.
037100
037200     PERFORM 9000-READ-STUDY.
037300
037400
037500 2100-HEADER-SECTION.
037600     MOVE RSV-PROPERTY-NAME TO O-PROPERTY-NAME.
037700     WRITE PRINT-REC FROM PROPERTY-LINE.
037800
037900     MOVE RSV-STUDY-ID TO O-STUDY-ID.
038000     WRITE PRINT-REC FROM STUDY-ID-LINE.
038100
038200     MOVE RSV-START-YEAR TO O-START-YEAR.
038300     WRITE PRINT-REC FROM START-YEAR-LINE.
038400
038500     MOVE RSV-HORIZON-YEARS TO O-HORIZON-YEARS.
038600     WRITE PRINT-REC FROM HORIZON-LINE.
038700
038800     MOVE RSV-INFLATION-RATE TO O-INFLATION-RATE.
038900     WRITE PRINT-REC FROM INFLATION-LINE.
039000
039100     MOVE RSV-INTEREST-RATE TO O-INTEREST-RATE.
039200     WRITE PRINT-REC FROM INTEREST-LINE.
039300
039400     MOVE RSV-STARTING-BALANCE TO O-STARTING-BALANCE.
039500     WRITE PRINT-REC FROM STARTING-BAL-LINE.
039600
039700     MOVE RSV-MIN-BALANCE TO O-MIN-BALANCE.
039800     WRITE PRINT-REC FROM MIN-BAL-LINE.
039900
040000     IF MORE-RESULTS = "YES"
040100         AND RSV-YR-STUDY-ID = H-STUDY-ID
040200             MOVE RSV-RECOMMENDED-CONTRIB TO O-RECOMMEND-CONTRIB
040300     ELSE
040400         MOVE ZERO TO O-RECOMMEND-CONTRIB
040500     END-IF.
040600     WRITE PRINT-REC FROM RECOMMEND-LINE.
040700
040800     WRITE PRINT-REC FROM BLANK-LINE.
040900
041000
041100 2200-COMPONENT-SECTION.
041200     WRITE PRINT-REC FROM COMPONENT-HEADING-LINE.
041300
041400     PERFORM 2210-COMPONENT-LOOP
041500         UNTIL MORE-COMPONENTS = "NO"
041600            OR RSV-COMP-STUDY-ID NOT = H-STUDY-ID.
041700
041800 2200-EXIT.
041900     WRITE PRINT-REC FROM BLANK-LINE.
042000
042100
042200 2210-COMPONENT-LOOP.
042300     MOVE RSV-COMPONENT-NAME TO O-COMP-NAME.
042400     MOVE RSV-QUANTITY TO O-COMP-QTY.
042500     MOVE RSV-USEFUL-LIFE-YEARS TO O-COMP-UL.
042600     MOVE RSV-REMAINING-LIFE-YRS TO O-COMP-RL.
042700     MOVE RSV-CYCLE-YEARS TO O-COMP-CYCLE.
042800     MOVE RSV-REPL-COST TO O-COMP-COST.
042900     WRITE PRINT-REC FROM COMPONENT-DETAIL-LINE.
043000
043100     PERFORM 9010-READ-COMPONENT.
043200
043300
043400 2300-YEAR-SECTION.
043500     WRITE PRINT-REC FROM YEAR-HEADING-LINE.
043600
043700     PERFORM 2310-YEAR-LOOP
043800         UNTIL MORE-RESULTS = "NO"
043900            OR RSV-YR-STUDY-ID NOT = H-STUDY-ID.
044000
044100 2300-EXIT.
044200     WRITE PRINT-REC FROM BLANK-LINE.
044300
044400
044500 2310-YEAR-LOOP.
044600     MOVE RSV-YEAR TO O-YEAR.
044700     MOVE RSV-YR-START-BAL TO O-START-BAL.
044800     MOVE RSV-CONTRIBUTIONS TO O-CONTRIB.
044900     MOVE RSV-EXPENSES TO O-EXPENSES.
045000     MOVE RSV-INTEREST-EARNED TO O-INTEREST.
045100     MOVE RSV-ENDING-BALANCE TO O-ENDING-BAL.
045200     MOVE RSV-FULLY-FUNDED-BAL TO O-FFB.
045300     MOVE RSV-PERCENT-FUNDED TO O-PCT-FUNDED.
045400     WRITE PRINT-REC FROM YEAR-DETAIL-LINE.
045500
045600     ADD RSV-CONTRIBUTIONS TO C-TOT-CONTRIB.
045700     ADD RSV-EXPENSES TO C-TOT-EXPENSES.
045800     ADD RSV-INTEREST-EARNED TO C-TOT-INTEREST.
045900     ADD 1 TO C-YEAR-ROWS.
046000
046100     PERFORM 9020-READ-RESULT.
046200
046300
046400 2400-STUDY-TOTALS.
046500     MOVE C-TOT-CONTRIB TO O-TOT-CONTRIB.
046600     MOVE C-TOT-EXPENSES TO O-TOT-EXPENSES.
046700     MOVE C-TOT-INTEREST TO O-TOT-INTEREST.
046800     WRITE PRINT-REC FROM TOTALS-LINE.
046900     WRITE PRINT-REC FROM BLANK-LINE.
047000
047100
047200 3000-CLOSING.
047300     DISPLAY "RESSTDY2 - " C-PAGE-CTR " STUDY PAGES PRINTED".
047400     DISPLAY "RESSTDY2 - " C-YEAR-ROWS " YEAR ROWS PRINTED".
047500
047600     CLOSE STUDY-FILE.
047700     CLOSE COMPONENT-FILE.
047800     CLOSE RESULTS-FILE.
047900     CLOSE REPORT-FILE.
048000
048100
048200 9000-READ-STUDY.
048300     READ STUDY-FILE
048400         AT END MOVE "NO" TO MORE-STUDIES.
048500
048600
048700 9010-READ-COMPONENT.
048800     READ COMPONENT-FILE
048900         AT END MOVE "NO" TO MORE-COMPONENTS.
049000
049100
049200 9020-READ-RESULT.
049300     READ RESULTS-FILE
049400         AT END MOVE "NO" TO MORE-RESULTS.
049500
049600
049700 9900-HEADING.
049800     ADD 1 TO C-PAGE-CTR.
049900     MOVE SD-MM TO O-TITLE-MM.
050000     MOVE SD-DD TO O-TITLE-DD.
050100     MOVE SD-YY TO O-TITLE-YY.
050200     MOVE C-PAGE-CTR TO O-PAGE-NUM.
050300     WRITE PRINT-REC FROM TITLE-LINE.
050400     WRITE PRINT-REC FROM BLANK-LINE.
