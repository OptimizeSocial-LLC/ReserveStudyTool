000100******************************************************************
000200*                                                                *
000300*   RSVCOMP  --  RESERVE STUDY COMPONENT RECORD                  *
000400*                                                                *
000500*   MANY RECORDS PER STUDY.  COMPONENT-FILE IS IN STUDY-ID       *
000600*   SEQUENCE MATCHING STUDY-FILE, WITH ALL OF A STUDY'S          *
000700*   COMPONENTS CONTIGUOUS.  RAW FIELDS ARE CLAMPED/DEFAULTED BY  *
000800*   RESSTDY1 2100-NORMALIZE-COMPS BEFORE USE -- THIS LAYOUT IS   *
000900*   THE RAW, UN-NORMALIZED FORM AS IT ARRIVES ON THE FILE.       *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   ----------                                                   *
001300*   03/11/85  DWM  ORIGINAL LAYOUT.                               RSVC0001
001400*   11/19/88  DWM  ADDED RSV-CYCLE-YEARS -- REPLACEMENT CYCLE     RSVC0002
001500*                  NO LONGER ASSUMED EQUAL TO USEFUL LIFE.        RSVC0003
001600*   06/14/91  KLO  WIDENED RSV-REPL-COST TO 9(9) TO MATCH         RSVC0004
001700*                  STUDY RECORD BALANCE WIDTH.           TKT-4417 RSVC0005
001800*   01/08/99  KLO  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD,   RSVC0006
001900*                  NO CHANGE REQUIRED.                            RSVC0007
002000*                                                                *
002100******************************************************************
002200 01  RSV-COMPONENT-RECORD.
002300     05  RSV-COMP-STUDY-ID       PIC 9(6).
002400     05  RSV-COMPONENT-NAME      PIC X(40).
002500     05  RSV-QUANTITY            PIC 9(5).
002600     05  RSV-USEFUL-LIFE-YEARS   PIC 9(3).
002700     05  RSV-REMAINING-LIFE-YRS  PIC 9(3).
002800     05  RSV-CYCLE-YEARS         PIC 9(3).
002900     05  RSV-REPL-COST           PIC 9(9)V99.
003000     05  FILLER                  PIC X(9).
003100*                                                                *
003200*   ALTERNATE VIEW -- THE THREE LIFE/CYCLE COUNTERS TAKEN AS A   *
003300*   SMALL TABLE, USED BY 2110-CLAMP-ONE-COMP WHEN LOOKING FOR    *
003400*   ANY OF THE THREE LEFT BLANK (ZERO) ON THE INCOMING RECORD.   *
003500*                                                                *
003600 01  RSV-LIFE-COUNTERS REDEFINES RSV-COMPONENT-RECORD.
003700     05  FILLER                  PIC X(51).
003800     05  RSV-LIFE-TABLE          PIC 9(3) OCCURS 3 TIMES.
003900     05  FILLER                  PIC X(20).
