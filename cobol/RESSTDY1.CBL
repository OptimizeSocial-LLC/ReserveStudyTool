000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.                  RESSTDY1
000300     AUTHOR.                              D W MERCER
000400     INSTALLATION.        ENGINEERING SYSTEMS - RESERVE STUDIES
000500 DATE-WRITTEN.            03/11/85
000600     DATE-COMPILED.               08/17/06
000700     SECURITY.    INTERNAL USE ONLY - ENGINEERING DEPT
000800
000900*****************************************************************
001000*                                                               *
001100* RESSTDY1 - RESERVE FUND STUDY, STEP 1 OF 2.                  *
001200* READS THE STUDY PARAMETER FILE AND ITS COMPONENT FILE ONE    *
001300* STUDY AT A TIME (CONTROL BREAK ON STUDY-ID), CLAMPS AND      *
001400* DEFAULTS THE RAW COMPONENT FIELDS, SEARCHES FOR THE SMALLEST *
001500* LEVEL ANNUAL CONTRIBUTION THAT KEEPS THE FUND FULLY FUNDED   *
001600* OVER THE WHOLE HORIZON, AND EXTRACTS ONE YEAR-RESULT RECORD  *
001700* PER PROJECTED YEAR TO THE RESULTS FILE.  RESSTDY2 PICKS UP   *
001800* THOSE RESULTS AND PRINTS THE STUDY REPORT.                   *
001900*                                                               *
002000* CHANGE LOG                                                   *
002100* ----------                                                   *
002200* 03/11/85  DWM  ORIGINAL PROGRAM - YEAR BY YEAR FUNDING          RES10001
002300*                SIMULATION AND LEVEL CONTRIBUTION SEARCH.        RES10002
002400* 09/02/87  DWM  ADDED MIN-BALANCE AS A SEPARATE FLOOR FROM       RES10003
002500*                THE FULLY FUNDED BALANCE PER ENGRG REQUEST.      RES10004
002600* 11/19/88  DWM  ADDED CYCLE-YEARS SO A COMPONENT'S REPLACE-      RES10005
002700*                MENT CYCLE NO LONGER HAS TO MATCH ITS USEFUL     RES10006
002800*                LIFE.                                            RES10007
002900* 06/14/91  KLO  WIDENED ALL MONEY WORK FIELDS TO 9(11) TO        RES10008
003000*                MATCH THE WIDER STUDY/YEAR RECORD BALANCES.      RES10009
003100*                                                      TKT-4417   RES10010
003200* 07/30/93  MBC  BRACKET-EXPANSION UPPER BOUND WAS TOO TIGHT      RES10011
003300*                ON LARGE PROPERTIES - NOW DOUBLES THE GREATER    RES10012
003400*                OF $5,000 OR THE SUM OF QTY TIMES COST.          RES10013
003500* 02/14/96  TGR  STUDIES WITH NO SURVIVING COMPONENTS ARE NOW     RES10014
003600*                SKIPPED INSTEAD OF ABENDING ON A ZERO DIVIDE.    RES10015
003700* 01/08/99  KLO  Y2K REVIEW - START-YEAR AND CUR-YEAR ARE         RES10016
003800*                ALREADY FULL 4-DIGIT FIELDS, NO CHANGE           RES10017
003900*                REQUIRED.                                        RES10018
004000* 04/23/03  RFH  MOVED THE THREE RECORD LAYOUTS OUT TO COPY       RES10019
004100*                MEMBERS SO RESSTDY2 CAN SHARE THEM.              RES10020
004200* 08/17/06  RFH  REWORKED 2110-CLAMP-ONE-COMP TO SKIP BLANK ROWS  RES10021
004300*                ON ENTRY RATHER THAN WRAP THE WHOLE PARAGRAPH    RES10022
004400*                IN ONE IF.  TKT-5208.                            RES10023
004500* 02/09/09  RFH  2310-EXPAND-BRACKET COULD DOUBLE THE UPPER       RES10026
004600*                BOUND 21 TIMES INSTEAD OF 20 -- GUARD CHANGED    RES10027
004700*                FROM > 20 TO >= 20.  DROPPED THE UNUSED          RES10028
004800*                BRACKET-PAIR REDEFINES OF STUDY-MONEY-AREA --    RES10029
004900*                NOTHING EVER ADDRESSED IT AS A TABLE.  TKT-5390  RES10030
005000*                                                               *
005100*****************************************************************
005200
005300     ENVIRONMENT DIVISION.
005400     INPUT-OUTPUT SECTION.
005500     FILE-CONTROL.
005600
005700 SELECT STUDY-FILE
005800                      ASSIGN TO STUDYIN
005900                          ORGANIZATION IS LINE SEQUENTIAL.
006000
006100     SELECT COMPONENT-FILE
006200                      ASSIGN TO COMPIN
006300                          ORGANIZATION IS LINE SEQUENTIAL.
006400
006500     SELECT RESULTS-FILE
006600                      ASSIGN TO RESULTS
006700                          ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     DATA DIVISION.
007000     FILE SECTION.
007100
007200     FD STUDY-FILE
007300        LABEL RECORD IS STANDARD
007400            RECORD CONTAINS 100 CHARACTERS
007500        DATA RECORD IS RSV-STUDY-RECORD.
007600
007700     COPY RSVSTDY.
007800
007900     FD COMPONENT-FILE
008000        LABEL RECORD IS STANDARD
008100            RECORD CONTAINS 80 CHARACTERS
008200        DATA RECORD IS RSV-COMPONENT-RECORD.
008300
008400     COPY RSVCOMP.
008500
008600     FD RESULTS-FILE
008700        LABEL RECORD IS OMITTED
008800            RECORD CONTAINS 120 CHARACTERS
008900        DATA RECORD IS RSV-YEAR-RECORD.
009000
009100     COPY RSVYEAR.
009200
009300     WORKING-STORAGE SECTION.
009400
009500 01  WORK-AREA.
009600     05  MORE-STUDIES        PIC X(3)        VALUE "YES".
009700     05  MORE-COMPONENTS     PIC X(3)        VALUE "YES".
009800     05  STUDY-SWITCH        PIC X           VALUE "Y".
009900         88  STUDY-OK                        VALUE "Y".
010000         88  STUDY-REJECTED                  VALUE "N".
010100     05  SIM-SWITCH          PIC X           VALUE "P".
010200         88  SIM-PASSED                      VALUE "P".
010300         88  SIM-FAILED                      VALUE "F".
010400     05  EMIT-SWITCH         PIC X           VALUE "N".
010500         88  EMIT-ROWS                       VALUE "Y".
010600     05  H-STUDY-ID          PIC 9(6)        VALUE ZERO.
010700     05  C-RAW-COUNT         PIC 9(3)  COMP   VALUE ZERO.
010800     05  C-COMP-COUNT        PIC 9(3)  COMP   VALUE ZERO.
010900     05  C-SUB               PIC 9(3)  COMP   VALUE ZERO.
011000     05  C-YEAR-SUB          PIC 9(3)  COMP   VALUE ZERO.
011100     05  C-YEAR-INDEX        PIC 9(3)  COMP   VALUE ZERO.
011200     05  C-EXPAND-CTR        PIC 9(2)  COMP   VALUE ZERO.
011300     05  C-BISECT-CTR        PIC 9(2)  COMP   VALUE ZERO.
011400     05  C-AGE-CALC          PIC S9(4) COMP   VALUE ZERO.
011500     05  C-ROW-CTR           PIC 9(5)  COMP   VALUE ZERO.
011600     05  FILLER              PIC X(07).
011700
011800 01  STUDY-MONEY-AREA.
011900     05  C-SUM-QTY-COST      PIC S9(11)V99   VALUE ZERO.
012000     05  C-LO                PIC S9(11)V99   VALUE ZERO.
012100     05  C-HI                PIC S9(11)V99   VALUE ZERO.
012200     05  C-BRACKET-WIDTH     PIC S9(11)V99   VALUE ZERO.
012300     05  FILLER              PIC X(02).
012400
012500 01  SIMULATION-AREA.
012600     05  C-CONTRIB           PIC S9(11)V99   VALUE ZERO.
012700     05  C-MID               PIC S9(11)V99   VALUE ZERO.
012800     05  C-BEST              PIC S9(11)V99   VALUE ZERO.
012900     05  C-START-BAL         PIC S9(11)V99   VALUE ZERO.
013000     05  C-ENDING-BAL        PIC S9(11)V99   VALUE ZERO.
013100     05  C-INTEREST          PIC S9(11)V99   VALUE ZERO.
013200     05  C-EXPENSES          PIC S9(11)V99   VALUE ZERO.
013300     05  C-FFB               PIC S9(11)V99   VALUE ZERO.
013400     05  C-COMP-INFL-COST    PIC S9(11)V99   VALUE ZERO.
013500     05  C-PCT-FUNDED        PIC 9(3)V9(6)   VALUE ZERO.
013600     05  C-CUR-YEAR          PIC 9(4)        VALUE ZERO.
013700     05  C-INFL-FACTOR       PIC 9(3)V9(8)   VALUE ZERO.
013800     05  C-ONE-PLUS-INFL     PIC 9V9(8)      VALUE ZERO.
013900     05  C-PCT               PIC 9V9(8)      VALUE ZERO.
014000     05  FILLER              PIC X(09).
014100
014200*                                                               *
014300*   NORMALIZED COMPONENT TABLE - BUILT BY 2050-LOAD-COMPONENTS  *
014400*   FROM THE RAW COMPONENT FILE AND CLAMPED IN PLACE BY         *
014500*   2100-NORMALIZE-COMPS.  ONE STUDY'S COMPONENTS AT A TIME.    *
014600*   CT-ORIG-AGE HOLDS THE AGE AS OF THE FIRST PROJECTION YEAR   *
014700*   SO EACH CANDIDATE CONTRIBUTION CAN RE-RUN THE SIMULATOR     *
014800*   FROM THE SAME STARTING POINT.                               *
014900*                                                               *
015000 01  COMPONENT-TABLE.
015100     05  CT-ENTRY OCCURS 200 TIMES.
015200         10  CT-NAME         PIC X(40).
015300         10  CT-QTY          PIC 9(5)  COMP.
015400         10  CT-USEFUL       PIC 9(3)  COMP.
015500         10  CT-CYCLE        PIC 9(3)  COMP.
015600         10  CT-REMAIN       PIC 9(3)  COMP.
015700         10  CT-COST         PIC 9(9)V99.
015800         10  CT-ORIG-AGE     PIC 9(3)  COMP.
015900         10  CT-AGE          PIC 9(3)  COMP.
016000         10  FILLER          PIC X(05).
016100
016200
016300 PROCEDURE DIVISION.
016400
016500 0000-RESSTDY1.
016600     PERFORM 1000-INIT.
016700     PERFORM 2000-MAINLINE
016800         UNTIL MORE-STUDIES = "NO".
016900     PERFORM 3000-CLOSING.
017000     STOP RUN.
017100
017200
017300 1000-INIT.
017400     OPEN INPUT STUDY-FILE.
017500     OPEN INPUT COMPONENT-FILE.
017600     OPEN OUTPUT RESULTS-FILE.
017700
017800     PERFORM 9000-READ-STUDY.
017900     PERFORM 9010-READ-COMPONENT.
018000
018100
018200 2000-MAINLINE.
018300     MOVE RSV-STUDY-ID TO H-STUDY-ID.
018400     MOVE "Y" TO STUDY-SWITCH.
018500
018600     PERFORM 2050-LOAD-COMPONENTS THRU 2050-EXIT.
018700     PERFORM 2100-NORMALIZE-COMPS THRU 2100-EXIT.
018800     PERFORM 2150-CHECK-COMP-COUNT.
018900
019000     IF STUDY-OK
019100         PERFORM 2300-RECOMMEND-CONTRIB THRU 2300-EXIT
019200     END-IF.
019300
019400     PERFORM 9000-READ-STUDY.
019500
019600
019700 2050-LOAD-COMPONENTS.
019800     MOVE ZERO TO C-RAW-COUNT.
019900     PERFORM 2060-LOAD-ONE-COMPONENT
020000         UNTIL MORE-COMPONENTS = "NO"
020100            OR RSV-COMP-STUDY-ID NOT = H-STUDY-ID.
020200
020300 2050-EXIT.
020400     EXIT.
020500
020600
020700 2060-LOAD-ONE-COMPONENT.
020800     IF C-RAW-COUNT < 200
020900         ADD 1 TO C-RAW-COUNT
021000         MOVE RSV-COMPONENT-NAME TO CT-NAME(C-RAW-COUNT)
021100         MOVE RSV-QUANTITY TO CT-QTY(C-RAW-COUNT)
021200         MOVE RSV-USEFUL-LIFE-YEARS TO CT-USEFUL(C-RAW-COUNT)
021300         MOVE RSV-REMAINING-LIFE-YRS TO CT-REMAIN(C-RAW-COUNT)
021400         MOVE RSV-CYCLE-YEARS TO CT-CYCLE(C-RAW-COUNT)
021500         MOVE RSV-REPL-COST TO CT-COST(C-RAW-COUNT)
021600     END-IF.
021700
021800     PERFORM 9010-READ-COMPONENT.
021900
022000
022100 2100-NORMALIZE-COMPS.
022200     MOVE ZERO TO C-COMP-COUNT.
022300     PERFORM 2110-CLAMP-ONE-COMP THRU 2110-EXIT
022400         VARYING C-SUB FROM 1 BY 1
022500         UNTIL C-SUB > C-RAW-COUNT.
022600
022700 2100-EXIT.
022800     EXIT.
022900
023000
023100*    08/17/06 RFH - BLANK RAW ROWS NOW SKIP VIA GO TO 2110-EXIT  RES10024
023200*    INSTEAD OF A NESTED IF WRAPPING THE WHOLE PARAGRAPH.        RES10025
023300 2110-CLAMP-ONE-COMP.
023400     IF CT-NAME(C-SUB) = SPACES
023500         GO TO 2110-EXIT
023600     END-IF.
023700
023800     ADD 1 TO C-COMP-COUNT.
023900
024000     MOVE CT-NAME(C-SUB) TO CT-NAME(C-COMP-COUNT).
024100
024200     IF CT-QTY(C-SUB) < 1
024300         MOVE 1 TO CT-QTY(C-COMP-COUNT)
024400     ELSE
024500         MOVE CT-QTY(C-SUB) TO CT-QTY(C-COMP-COUNT)
024600     END-IF.
024700
024800     IF CT-USEFUL(C-SUB) < 1
024900         MOVE 1 TO CT-USEFUL(C-COMP-COUNT)
025000     ELSE
025100         MOVE CT-USEFUL(C-SUB) TO CT-USEFUL(C-COMP-COUNT)
025200     END-IF.
025300
025400     IF CT-CYCLE(C-SUB) = 0
025500         MOVE CT-USEFUL(C-COMP-COUNT)
025600             TO CT-CYCLE(C-COMP-COUNT)
025700     ELSE
025800         IF CT-CYCLE(C-SUB) < 1
025900             MOVE 1 TO CT-CYCLE(C-COMP-COUNT)
026000         ELSE
026100             MOVE CT-CYCLE(C-SUB) TO CT-CYCLE(C-COMP-COUNT)
026200         END-IF
026300     END-IF.
026400
026500     MOVE CT-REMAIN(C-SUB) TO CT-REMAIN(C-COMP-COUNT).
026600     MOVE CT-COST(C-SUB) TO CT-COST(C-COMP-COUNT).
026700
026800     COMPUTE C-AGE-CALC =
026900         CT-CYCLE(C-COMP-COUNT) - CT-REMAIN(C-COMP-COUNT).
027000
027100     IF C-AGE-CALC < 0
027200         MOVE 0 TO CT-AGE(C-COMP-COUNT)
027300     ELSE
027400         IF C-AGE-CALC > CT-CYCLE(C-COMP-COUNT)
027500             MOVE CT-CYCLE(C-COMP-COUNT)
027600                 TO CT-AGE(C-COMP-COUNT)
027700         ELSE
027800             MOVE C-AGE-CALC TO CT-AGE(C-COMP-COUNT)
027900         END-IF
028000     END-IF.
028100
028200     MOVE CT-AGE(C-COMP-COUNT) TO CT-ORIG-AGE(C-COMP-COUNT).
028300
028400
028500 2110-EXIT.
028600     EXIT.
028700
028800
028900 2150-CHECK-COMP-COUNT.
029000     IF C-COMP-COUNT = ZERO
029100         MOVE "N" TO STUDY-SWITCH
029200         DISPLAY "RESSTDY1 - STUDY " H-STUDY-ID
029300             " HAS NO COMPONENTS, SKIPPED"
029400     ELSE
029500         MOVE "Y" TO STUDY-SWITCH
029600     END-IF.
029700
029800
029900 2300-RECOMMEND-CONTRIB.
030000     MOVE ZERO TO C-SUM-QTY-COST.
030100     PERFORM 2320-ACCUM-QTY-COST
030200         VARYING C-SUB FROM 1 BY 1
030300         UNTIL C-SUB > C-COMP-COUNT.
030400
030500     IF C-SUM-QTY-COST < 5000.00
030600         MOVE 5000.00 TO C-HI
030700     ELSE
030800         MOVE C-SUM-QTY-COST TO C-HI
030900     END-IF.
031000     MULTIPLY 2 BY C-HI.
031100     MOVE ZERO TO C-LO.
031200
031300     PERFORM 2310-EXPAND-BRACKET.
031400
031500     MOVE C-HI TO C-BEST.
031600     COMPUTE C-BRACKET-WIDTH = C-HI - C-LO.
031700
031800     MOVE ZERO TO C-BISECT-CTR.
031900     PERFORM 2330-BISECT-SEARCH
032000         UNTIL C-BISECT-CTR > 50 OR C-BRACKET-WIDTH < 0.01.
032100
032200     MOVE C-BEST TO C-CONTRIB.
032300     MOVE "Y" TO EMIT-SWITCH.
032400     PERFORM 2500-SIMULATE-STUDY THRU 2500-EXIT.
032500
032600 2300-EXIT.
032700     EXIT.
032800
032900
033000 2320-ACCUM-QTY-COST.
033100     COMPUTE C-SUM-QTY-COST = C-SUM-QTY-COST +
033200         (CT-QTY(C-SUB) * CT-COST(C-SUB)).
033300
033400
033500 2310-EXPAND-BRACKET.
033600     MOVE ZERO TO C-EXPAND-CTR.
033700     MOVE "N" TO EMIT-SWITCH.
033800     MOVE C-HI TO C-CONTRIB.
033900     PERFORM 2500-SIMULATE-STUDY THRU 2500-EXIT.
034000
034100     PERFORM 2315-EXPAND-ONE-STEP
034200         UNTIL SIM-PASSED OR C-EXPAND-CTR >= 20.
034300
034400
034500 2315-EXPAND-ONE-STEP.
034600     ADD 1 TO C-EXPAND-CTR.
034700     MULTIPLY 2 BY C-HI.
034800     MOVE C-HI TO C-CONTRIB.
034900     PERFORM 2500-SIMULATE-STUDY THRU 2500-EXIT.
035000
035100
035200 2330-BISECT-SEARCH.
035300     ADD 1 TO C-BISECT-CTR.
035400     COMPUTE C-MID ROUNDED = (C-LO + C-HI) / 2.
035500     MOVE C-MID TO C-CONTRIB.
035600     MOVE "N" TO EMIT-SWITCH.
035700     PERFORM 2500-SIMULATE-STUDY THRU 2500-EXIT.
035800
035900     IF SIM-PASSED
036000         MOVE C-MID TO C-BEST
036100         MOVE C-MID TO C-HI
036200     ELSE
036300         MOVE C-MID TO C-LO
036400     END-IF.
036500
036600     COMPUTE C-BRACKET-WIDTH = C-HI - C-LO.
036700
036800
036900 2500-SIMULATE-STUDY.
037000     MOVE RSV-STARTING-BALANCE TO C-START-BAL.
037100     MOVE "P" TO SIM-SWITCH.
037200
037300     PERFORM 2505-RESET-ONE-AGE
037400         VARYING C-SUB FROM 1 BY 1
037500         UNTIL C-SUB > C-COMP-COUNT.
037600
037700     COMPUTE C-ONE-PLUS-INFL = 1 + RSV-INFLATION-RATE.
037800     MOVE 1 TO C-INFL-FACTOR.
037900
038000     PERFORM 2510-SIMULATE-YEAR
038100         VARYING C-YEAR-SUB FROM 1 BY 1
038200         UNTIL C-YEAR-SUB > RSV-HORIZON-YEARS
038300            OR SIM-FAILED.
038400
038500 2500-EXIT.
038600     EXIT.
038700
038800
038900 2505-RESET-ONE-AGE.
039000     MOVE CT-ORIG-AGE(C-SUB) TO CT-AGE(C-SUB).
039100
039200
039300 2510-SIMULATE-YEAR.
039400     COMPUTE C-YEAR-INDEX = C-YEAR-SUB - 1.
039500     COMPUTE C-CUR-YEAR = RSV-START-YEAR + C-YEAR-INDEX.
039600
039700     PERFORM 2520-CALC-FFB.
039800
039900     COMPUTE C-INTEREST ROUNDED =
040000         C-START-BAL * RSV-INTEREST-RATE.
040100
040200     PERFORM 2530-CALC-EXPENSES.
040300
040400     COMPUTE C-ENDING-BAL = C-START-BAL + C-CONTRIB
040500         + C-INTEREST - C-EXPENSES.
040600
040700     IF C-ENDING-BAL < RSV-MIN-BALANCE OR C-ENDING-BAL < C-FFB
040800         MOVE "F" TO SIM-SWITCH
040900     END-IF.
041000
041100     IF C-FFB > 0
041200         COMPUTE C-PCT-FUNDED ROUNDED =
041300             C-ENDING-BAL / C-FFB
041400         IF C-PCT-FUNDED < 0
041500             MOVE 0 TO C-PCT-FUNDED
041600         END-IF
041700     ELSE
041800         MOVE 0 TO C-PCT-FUNDED
041900     END-IF.
042000
042100     IF EMIT-ROWS
042200         PERFORM 2600-WRITE-RESULT-ROWS
042300     END-IF.
042400
042500     PERFORM 2540-AGE-COMPONENTS
042600         VARYING C-SUB FROM 1 BY 1
042700         UNTIL C-SUB > C-COMP-COUNT.
042800
042900     MOVE C-ENDING-BAL TO C-START-BAL.
043000     MULTIPLY C-ONE-PLUS-INFL BY C-INFL-FACTOR.
043100
043200
043300 2520-CALC-FFB.
043400     MOVE ZERO TO C-FFB.
043500     PERFORM 2522-ACCUM-FFB-ONE
043600         VARYING C-SUB FROM 1 BY 1
043700         UNTIL C-SUB > C-COMP-COUNT.
043800
043900
044000 2522-ACCUM-FFB-ONE.
044100     IF CT-CYCLE(C-SUB) > 0
044200         COMPUTE C-PCT ROUNDED =
044300             CT-AGE(C-SUB) / CT-CYCLE(C-SUB)
044400     ELSE
044500         MOVE 0 TO C-PCT
044600     END-IF.
044700
044800     IF C-PCT > 1
044900         MOVE 1 TO C-PCT
045000     END-IF.
045100
045200     COMPUTE C-COMP-INFL-COST ROUNDED = CT-QTY(C-SUB)
045300         * CT-COST(C-SUB) * C-INFL-FACTOR * C-PCT.
045400
045500     ADD C-COMP-INFL-COST TO C-FFB.
045600
045700
045800 2530-CALC-EXPENSES.
045900     MOVE ZERO TO C-EXPENSES.
046000     PERFORM 2532-CALC-EXPENSE-ONE
046100         VARYING C-SUB FROM 1 BY 1
046200         UNTIL C-SUB > C-COMP-COUNT.
046300
046400
046500 2532-CALC-EXPENSE-ONE.
046600     IF CT-AGE(C-SUB) NOT < CT-CYCLE(C-SUB)
046700         COMPUTE C-COMP-INFL-COST ROUNDED = CT-QTY(C-SUB)
046800             * CT-COST(C-SUB) * C-INFL-FACTOR
046900         ADD C-COMP-INFL-COST TO C-EXPENSES
047000         MOVE 0 TO CT-AGE(C-SUB)
047100     END-IF.
047200
047300
047400 2540-AGE-COMPONENTS.
047500     ADD 1 TO CT-AGE(C-SUB).
047600
047700
047800 2600-WRITE-RESULT-ROWS.
047900     MOVE RSV-STUDY-ID   TO RSV-YR-STUDY-ID.
048000     MOVE C-CUR-YEAR     TO RSV-YEAR.
048100     MOVE C-START-BAL    TO RSV-YR-START-BAL.
048200     MOVE C-BEST         TO RSV-RECOMMENDED-CONTRIB.
048300     MOVE C-CONTRIB      TO RSV-CONTRIBUTIONS.
048400     MOVE C-EXPENSES     TO RSV-EXPENSES.
048500     MOVE C-INTEREST     TO RSV-INTEREST-EARNED.
048600     MOVE C-ENDING-BAL   TO RSV-ENDING-BALANCE.
048700     MOVE C-FFB          TO RSV-FULLY-FUNDED-BAL.
048800     MOVE C-PCT-FUNDED   TO RSV-PERCENT-FUNDED.
048900
049000     PERFORM 9020-WRITE-RESULT.
049100
049200
049300 3000-CLOSING.
049400     DISPLAY "RESSTDY1 - " C-ROW-CTR " RESULT ROWS WRITTEN".
049500
049600     CLOSE STUDY-FILE.
049700     CLOSE COMPONENT-FILE.
049800     CLOSE RESULTS-FILE.
049900
050000
050100 9000-READ-STUDY.
050200     READ STUDY-FILE
050300         AT END MOVE "NO" TO MORE-STUDIES.
050400
050500
050600 9010-READ-COMPONENT.
050700     READ COMPONENT-FILE
050800         AT END MOVE "NO" TO MORE-COMPONENTS.
050900
051000
051100 9020-WRITE-RESULT.
051200     WRITE RSV-YEAR-RECORD.
051300     ADD 1 TO C-ROW-CTR.
