000100******************************************************************
000200*                                                                *
000300*   RSVSTDY  --  RESERVE STUDY PARAMETER RECORD                  *
000400*                                                                *
000500*   ONE RECORD PER STUDY.  STUDY-FILE IS IN STUDY-ID SEQUENCE    *
000600*   AND IS THE CONTROL FILE FOR THE RUN -- COMPONENT-FILE AND    *
000700*   RESULTS-FILE ARE BOTH MATCHED AGAINST RSV-STUDY-ID.          *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   03/11/85  DWM  ORIGINAL LAYOUT FOR RESERVE STUDY BATCH.       RSVS0001
001200*   09/02/87  DWM  ADDED RSV-MIN-BALANCE PER ENGRG REQUEST.       RSVS0002
001300*   06/14/91  KLO  WIDENED RSV-STARTING-BALANCE TO 9(9) --        RSVS0003
001400*                  LARGER ASSOCIATIONS WERE TRUNCATING.           RSVS0004
001500*   01/08/99  KLO  Y2K REVIEW -- RSV-START-YEAR IS ALREADY A      RSVS0005
001600*                  FULL 4-DIGIT FIELD, NO WINDOWING NEEDED.       RSVS0006
001700*   04/23/03  RFH  ADDED FILLER PAD, RECORD FIXED AT 100 BYTES.   RSVS0007
001800*                                                                *
001900******************************************************************
002000 01  RSV-STUDY-RECORD.
002100     05  RSV-STUDY-ID            PIC 9(6).
002200     05  RSV-PROPERTY-NAME       PIC X(40).
002300     05  RSV-START-YEAR          PIC 9(4).
002400     05  RSV-HORIZON-YEARS       PIC 9(3).
002500     05  RSV-INFLATION-RATE      PIC S9V9(5).
002600     05  RSV-INTEREST-RATE       PIC S9V9(5).
002700     05  RSV-STARTING-BALANCE    PIC S9(9)V99.
002800     05  RSV-MIN-BALANCE         PIC S9(9)V99.
002900     05  FILLER                  PIC X(13).
003000*                                                                *
003100*   ALTERNATE VIEW -- THE TWO RATE FIELDS TAKEN AS A PAIR, USED  *
003200*   BY RESSTDY2 2100-HEADER-SECTION TO MOVE BOTH RATES IN ONE    *
003300*   STATEMENT WHEN ECHOING THE STUDY HEADER BLOCK.               *
003400*                                                                *
003500 01  RSV-RATE-PAIR REDEFINES RSV-STUDY-RECORD.
003600     05  FILLER                  PIC X(50).
003700     05  RSV-RATE-1              PIC S9V9(5).
003800     05  RSV-RATE-2              PIC S9V9(5).
003900     05  FILLER                  PIC X(38).
